000100******************************************************************
000200*    BDBOXREC -- WALLBOX / EV CHARGING READING LAYOUT             *
000300*    ONE PARSED LINE OF THE KOSTAL-DUMPCARCHARGEBEHAVIOR-EBOX     *
000400*    EXTRACT. NINE TAB/SPACE-DELIMITED COLUMNS ON THE CARD;       *
000500*    PARSED INTO THIS AREA BY 225-PARSE-BOX-LINE (BDAGGCHG).      *
000600*                                                                *
000700*    91-05-30  RTO  0022  ORIGINAL LAYOUT FOR BDAGGCHG            *
000800*    96-11-18  KLJ  0058  ADDED DERIVED PHASE-POWER TOTALS        *
000900******************************************************************
001000 01  WB-READING-REC.
001100*    COLUMN 1 -- EPOCH TIME, TRUNCATED TO MILLISECONDS, SAME      *
001200*    CONVENTION AS BU-TIME-MILLIS IN BDUSEREC.                    *
001300     05  WB-TIME-NANOS               PIC S9(19) COMP-3.
001400     05  WB-TIME-MILLIS              PIC S9(19) COMP-3.
001500*    COLUMNS 2-4 -- PRESENT CHARGING CURRENT, PHASES 1-3, AMPS.   *
001600     05  WB-CURR-PHASE-1-A           PIC S9(3)V9(2).
001700     05  WB-CURR-PHASE-2-A           PIC S9(3)V9(2).
001800     05  WB-CURR-PHASE-3-A           PIC S9(3)V9(2).
001900*    COLUMNS 5-7 -- WALLBOX-PERMITTED MAXIMUM CURRENT, PHASES 1-3.*
002000     05  WB-MAX-CURR-PHASE-1-A       PIC S9(3)V9(2).
002100     05  WB-MAX-CURR-PHASE-2-A       PIC S9(3)V9(2).
002200     05  WB-MAX-CURR-PHASE-3-A       PIC S9(3)V9(2).
002300*    COLUMN 8 -- SOCKET 1 CABLE STATE.                            *
002400     05  WB-SOCKET-1-CABLE-STATE     PIC 9(01).
002500         88  WB-CABLE-NONE              VALUE 0.
002600         88  WB-CABLE-NO-CAR            VALUE 1.
002700         88  WB-CABLE-UNLOCKED-NO-CAR   VALUE 2.
002800         88  WB-CABLE-LOCKED-WITH-CAR   VALUE 3.
002900*    COLUMN 9 -- SOCKET 1 MODE-3 STATE, ONE OF A1 A2 B1 B2 C2 E F.*
003000     05  WB-SOCKET-1-MODE-3-STATE    PIC X(02).
003100*    DERIVED -- SUM OF THE THREE PRESENT-CURRENT PHASES TIMES THE *
003200*    230V NOMINAL MAINS VOLTAGE IN WB-MAINS-VOLTAGE (BDPARMS).    *
003300     05  WB-CURRENT-TOTAL-PWR-W      PIC S9(7)V9(2).
003400*    DERIVED -- SUM OF THE THREE MAX-CURRENT PHASES, SAME RULE.   *
003500     05  WB-MAX-TOTAL-PWR-W          PIC S9(7)V9(2).
003600*    LOW-ORDER BYTES OF WB-MAX-TOTAL-PWR-W, PULLED OUT FOR THE    *
003700*    DISPLAY TRACE IN 242-CHECK-GAP-TOLERANCE WHEN SWITCH-12 IS   *
003800*    ON (TRACE-GAP-DETAIL) -- SEE SPECIAL-NAMES.                  *
003900     05  FILLER REDEFINES WB-MAX-TOTAL-PWR-W.
004000         10  FILLER                  PIC X(06).
004100         10  WB-MAX-PWR-TRACE-BYTES  PIC X(03).
004200     05  FILLER                      PIC X(12).
