000100 IDENTIFICATION DIVISION.                                         
000200                                                                  
000300 PROGRAM-ID.        BDAGGCHG.                                     
000400 AUTHOR.             R T OSTERMANN.                               
000500 INSTALLATION.       CK DATA PROCESSING CTR.                      
000600 DATE-WRITTEN.       05/1991.                                     
000700 DATE-COMPILED.                                                   
000800 SECURITY.           NONE.                                        
000900                                                                  
001000******************************************************************
001100*                                                               * 
001200*A    ABSTRACT..                                                 *
001300*  MERGE-JOINS THE PV/CONSUMPTION/BATTERY SERIES AND THE        * 
001400*  WALLBOX/EV-CHARGING SERIES BY TIMESTAMP, HOLDING THE LAST     *
001500*  WALLBOX READING KNOWN TO BE IN EFFECT FOR EVERY PV READING    *
001600*  SAMPLED AFTER THE FIRST WALLBOX READING.  FOR EACH SUCH PAIR  *
001700*  THE CAR CHARGE-GAP IS COMPUTED -- THE HEADROOM BETWEEN THE    *
001800*  CAR'S ATTAINABLE MAXIMUM CHARGE POWER AND ITS PRESENT DRAW -- *
001900*  AND FLAGGED WHEN IT EXCEEDS A MEASUREMENT-ACCURACY TOLERANCE. *
002000*  THIS ELEMENT PRINTS AND ACCUMULATES NOTHING; IT IS A PASS     *
002100*  OVER BOTH SERIES ONLY.                                       * 
002200*                                                               * 
002300*J    JCL..                                                      *
002400*                                                               * 
002500* //BDAGGCHG EXEC PGM=BDAGGCHG                                   *
002600* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002700* //SYSOUT   DD SYSOUT=*                                         *
002800* //PVREADNG DD DISP=SHR,DSN=T54.KOSTAL.CARCHGPV.DATA           * 
002900* //EBOXREAD DD DISP=SHR,DSN=T54.KOSTAL.CARCHGEBOX.DATA         * 
003000* //SYSIPT   DD DUMMY                                            *
003100* //*                                                            *
003200*                                                               * 
003300*P    ENTRY PARAMETERS..                                         *
003400*     NONE.  CAR-MAX-CHARGE-PWR-W, CAR-NET-CAPACITY-WH AND THE   *
003500*     GAP TOLERANCE ARE COMPILE-TIME VALUES IN COPY MEMBER       *
003600*     BDPARMS -- SEE THAT MEMBER TO RETUNE A RUN.                *
003700*                                                               * 
003800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003900*     I/O ERROR ON PVREADNG OR EBOXREAD.                        * 
004000*                                                               * 
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004200*     NONE.                                                     * 
004300*                                                               * 
004400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004500*     BDPARMS  ---- RUN-TIME CONSTANTS COPY MEMBER               *
004600*     BDUSEREC ---- BATTERY-USE-READING RECORD LAYOUT            *
004700*     BDBOXREC ---- WALLBOX-READING RECORD LAYOUT                *
004800*                                                               * 
004900*L    LOG OF CHANGES..                                           *
005000*----------------------------------------------------------------*
005100* DATE      BY   TICKET   DESCRIPTION                            *
005200*----------------------------------------------------------------*
005300* 91-05-30 RTO  0022     ORIGINAL CODING - MERGE-JOIN FILEPASS    RTO0022 
005400*                        FOR KOSTAL-DUMPCARCHARGEBEHAVIOR         RTO0022 
005500*                        EXTRACTS.                                RTO0022 
005600* 96-11-18 KLJ  0058     ADDED DERIVED PHASE-POWER TOTALS TO      KLJ0058 
005700*                        BDBOXREC FOR THE CHARGE-GAP COMPUTATION. KLJ0058 
005800* 98-11-17 KLJ  0072     Y2K REVIEW OF THIS ELEMENT -- ALL        KLJ0072 
005900*                        DATE/TIME VALUES HEREIN ARE EPOCH        KLJ0072 
006000*                        MILLISECONDS.  NO CHANGE REQUIRED.       KLJ0072 
006100* 00-02-09 DWH  0079     CONFIRMED CAR-MAX-CHARGE-PWR-W AND       DWH0079 
006200*                        CAR-NET-CAPACITY-WH REMAIN FIXED         DWH0079 
006300*                        CONSTANTS IN BDPARMS -- NO PARAMETER     DWH0079 
006400*                        PASSING MECHANISM EXISTS FOR THIS RUN.   DWH0079 
006500* 03-10-28 DWH  0091     RECOMPILE UNDER NEWER COMPILER RELEASE.  DWH0091 
006600*----------------------------------------------------------------*
006700******************************************************************
006800                                                                  
006900 ENVIRONMENT DIVISION.                                            
007000 CONFIGURATION SECTION.                                           
007100 SPECIAL-NAMES.                                                   
007200     C01 IS TOP-OF-FORM                                           
007300     SWITCH-12 IS TRACE-GAP-DETAIL                                
007400         ON STATUS IS TRACE-GAP-DETAIL-ON                         
007500         OFF STATUS IS TRACE-GAP-DETAIL-OFF                       
007600     CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'.                   
007700                                                                  
007800 INPUT-OUTPUT SECTION.                                            
007900 FILE-CONTROL.                                                    
008000     SELECT PV-INPUT-FILE ASSIGN TO PVREADNG                      
008100         ORGANIZATION IS LINE SEQUENTIAL                          
008200         FILE STATUS IS WS-PV-FILE-STATUS.                        
008300     SELECT WB-INPUT-FILE ASSIGN TO EBOXREAD                      
008400         ORGANIZATION IS LINE SEQUENTIAL                          
008500         FILE STATUS IS WS-WB-FILE-STATUS.                        
008600                                                                  
008700 DATA DIVISION.                                                   
008800 FILE SECTION.                                                    
008900 FD  PV-INPUT-FILE                                                
009000     RECORDING MODE IS V.                                         
009100 01  PV-INPUT-REC                    PIC X(200).                  
009200 FD  WB-INPUT-FILE                                                
009300     RECORDING MODE IS V.                                         
009400 01  WB-INPUT-REC                    PIC X(200).                  
009500 EJECT                                                            
009600 WORKING-STORAGE SECTION.                                         
009620******************************************************************
009630*    RETURN-CODE VALUES -- STANDALONE, NOT PART OF ANY RECORD,    *
009640*    SO CARRIED AS 77-LEVEL ITEMS RATHER THAN A 01 GROUP.  SEE    *
009650*    EOJ9-CLOSE-FILES AND EOJ99-ABEND BELOW.                     *
009660******************************************************************
009670 77  WS-RETURN-CODE-NORMAL        PIC S9(4) COMP    VALUE +0.      
009680 77  WS-RETURN-CODE-ABEND         PIC S9(4) COMP    VALUE +16.     
009700 01  FILLER PIC X(32)                                             
009800     VALUE 'BDAGGCHG WORKING STORAGE BEGINS '.                    
009900******************************************************************
010000*    RUN PARAMETERS AND RECORD LAYOUT COPY MEMBERS              * 
010100******************************************************************
010200 COPY BDPARMS.                                                    
010300 EJECT                                                            
010400 COPY BDUSEREC.                                                   
010500 EJECT                                                            
010600 COPY BDBOXREC.                                                   
010700 EJECT                                                            
010800******************************************************************
010900*    HELD WALLBOX READING -- THE MOST RECENT WALLBOX READING     *
011000*    COMMITTED AS "IN EFFECT" FOR THE PV READING CURRENTLY      * 
011100*    BEING PROCESSED.  SAME SHAPE AS WB-READING-REC ABOVE,       *
011200*    REACHED BY A SECOND COPY OF BDBOXREC UNDER THE HW- PREFIX   *
011300*    RATHER THAN A SEPARATE HAND-MAINTAINED LAYOUT.              *
011400******************************************************************
011500 COPY BDBOXREC                                                    
011600     REPLACING ==WB-READING-REC== BY ==HELD-WALLBOX-REC==         
011700               ==WB-==             BY ==HW-==.                    
011800 EJECT                                                            
011900******************************************************************
012000*                   FILE STATUS AND SWITCHES                    * 
012100******************************************************************
012200 01  WS-SWITCHES.                                                 
012300     05  WS-PV-FILE-STATUS            PIC X(02).                  
012400         88  PV-FILE-OK                   VALUE '00'.             
012500         88  PV-FILE-EOF                  VALUE '10'.             
012600     05  WS-WB-FILE-STATUS            PIC X(02).                  
012700         88  WB-FILE-OK                   VALUE '00'.             
012800         88  WB-FILE-EOF                  VALUE '10'.             
012900     05  PV-EOF-INDICATOR             PIC X(01).                  
013000         88  PV-END-OF-FILE               VALUE 'Y'.              
013100         88  PV-NOT-END-OF-FILE           VALUE 'N'.              
013200     05  WB-EOF-INDICATOR             PIC X(01).                  
013300         88  WB-END-OF-FILE               VALUE 'Y'.              
013400         88  WB-NOT-END-OF-FILE           VALUE 'N'.              
013500     05  WS-FIRST-PAIRING-SW          PIC X(01).                  
013600         88  WS-FIRST-PAIRING             VALUE 'Y'.              
013700         88  WS-NOT-FIRST-PAIRING         VALUE 'N'.              
013800     05  CG-TAPER-SW                  PIC X(01).                  
013900         88  CG-TAPER-FLAG-ON             VALUE 'Y'.              
014000         88  CG-TAPER-FLAG-OFF            VALUE 'N'.              
014100     05  FILLER                       PIC X(06).                  
014200 EJECT                                                            
014300******************************************************************
014400*                      WORK COUNTERS                            * 
014500******************************************************************
014600 01  WS-WORK-COUNTERS.                                            
014700     05  WS-PV-READ-CNTR              PIC 9(9) COMP-3.            
014800     05  WS-PV-SKIPPED-CNTR           PIC 9(9) COMP-3.            
014900     05  WS-WB-READ-CNTR              PIC 9(9) COMP-3.            
015000     05  WS-PAIRS-EVALUATED-CNTR      PIC 9(9) COMP-3.            
015100     05  WS-TAPER-FLAGGED-CNTR        PIC 9(9) COMP-3.            
015200     05  FILLER                       PIC X(08).                  
015300 EJECT                                                            
015400******************************************************************
015500*          CAR CHARGE-GAP WORK AREA.  THE CAR'S CHARGING-CURVE   *
015600*          TAPER IS DETECTED BELOW BUT NOT YET ACTED ON.         *
015700******************************************************************
015800 01  CG-CHARGE-GAP-WORK.                                          
015900     05  CG-ATTAINABLE-MAX-PWR-W      PIC S9(7)V9(2).             
016000     05  CG-CHARGE-POWER-GAP-W        PIC S9(7)V9(2).             
016100     05  FILLER                       PIC X(08).                  
016200 EJECT                                                            
016300******************************************************************
016400*          FREE-FORM NUMERIC TOKEN PARSE WORK AREA               *
016500*          USED BY 215-PARSE-PV-LINE AND 225-PARSE-BOX-LINE      *
016600*          AND THEIR SUB-PARAGRAPHS BELOW.                       *
016700******************************************************************
016800 01  WS-PARSE-WORK.                                               
016900     05  WS-TOK-1                     PIC X(20).                  
017000     05  WS-TOK-2                     PIC X(20).                  
017100     05  WS-TOK-3                     PIC X(20).                  
017200     05  WS-TOK-4                     PIC X(20).                  
017300     05  WS-TOK-5                     PIC X(20).                  
017400     05  WS-TOK-6                     PIC X(20).                  
017500     05  WS-TOK-7                     PIC X(20).                  
017600     05  WS-TOK-8                     PIC X(20).                  
017700     05  WS-TOK-9                     PIC X(20).                  
017800     05  WS-CONV-TOKEN                PIC X(20).                  
017900     05  WS-SCAN-PTR                  PIC S9(4) COMP.             
018000     05  WS-DIGIT-NUM                 PIC 9(1).                   
018100     05  WS-SIGN-FLAG                 PIC X(01).                  
018200     05  WS-INT-ACCUM                 PIC S9(19) COMP-3.          
018300     05  WS-FRAC-ACCUM                PIC S9(3) COMP-3.           
018400     05  WS-FRAC-DIGITS               PIC S9(2) COMP.             
018500     05  WS-DEC-RESULT                PIC S9(7)V9(2).             
018600     05  FILLER                       PIC X(08).                  
018700 EJECT                                                            
018800******************************************************************
018900*    LOW-ORDER VIEW OF THE INT ACCUMULATOR -- SEE THE SAME       *
019000*    TECHNIQUE IN BDAGGSAV.  THIRD REDEFINES IN THIS PROGRAM,    *
019100*    ON TOP OF THE TWO CARRIED IN FROM THE BDBOXREC COPIES.      *
019200******************************************************************
019300 01  FILLER REDEFINES WS-INT-ACCUM.                               
019400     05  FILLER                       PIC X(05).                  
019500     05  WS-INT-ACCUM-LOW             PIC S9(09) COMP-3.          
019600 EJECT                                                            
019700 01  FILLER PIC X(32)                                             
019800     VALUE 'BDAGGCHG WORKING STORAGE ENDS  '.                     
019900 EJECT                                                            
020000 LINKAGE SECTION.                                                 
020100 EJECT                                                            
020400 PROCEDURE DIVISION.
020500 EJECT
020600******************************************************************
020700*    0-CONTROL-PROCESS -- MAINLINE.                                *
020800******************************************************************
020900 0-CONTROL-PROCESS.
021000     PERFORM 100-INITIALIZATION
021100         THRU 10099-INITIALIZATION-EXIT.
021200     PERFORM 200-PROCESS-MAINLINE
021300         THRU 20099-PROCESS-MAINLINE-EXIT
021400         UNTIL PV-END-OF-FILE OR WB-END-OF-FILE.
021500     PERFORM EOJ9-CLOSE-FILES
021600         THRU EOJ9999-EXIT.
021700     MOVE WS-RETURN-CODE-NORMAL TO RETURN-CODE.
021800     GOBACK.
021900 EJECT
022000******************************************************************
022100*    100-INITIALIZATION -- OPENS BOTH EXTRACTS, ZEROES THE         *
022200*    COUNTERS AND SWITCHES, PRIMES THE HELD WALLBOX READING.       *
022300******************************************************************
022400 100-INITIALIZATION.
022500     PERFORM 110-OPEN-FILES
022600         THRU 11099-OPEN-FILES-EXIT.
022700     SET PV-NOT-END-OF-FILE TO TRUE.
022800     SET WB-NOT-END-OF-FILE TO TRUE.
022900     SET WS-FIRST-PAIRING TO TRUE.
023000     MOVE 'N'          TO CG-TAPER-SW.
023100     MOVE ZERO          TO WS-PV-READ-CNTR WS-PV-SKIPPED-CNTR
023200                            WS-WB-READ-CNTR WS-PAIRS-EVALUATED-CNTR
023300                            WS-TAPER-FLAGGED-CNTR.
023400     PERFORM 120-SKIP-LEADING-PV
023500         THRU 12099-SKIP-LEADING-PV-EXIT.
023600 10099-INITIALIZATION-EXIT.
023700     EXIT.
023800 EJECT
023900 110-OPEN-FILES.
024000     OPEN INPUT PV-INPUT-FILE.
024100     IF NOT PV-FILE-OK
024200         DISPLAY 'BDAGGCHG - PVREADNG OPEN ERROR'
024300         DISPLAY WS-PV-FILE-STATUS
024400         GO TO EOJ99-ABEND
024500     END-IF.
024600     OPEN INPUT WB-INPUT-FILE.
024700     IF NOT WB-FILE-OK
024800         DISPLAY 'BDAGGCHG - EBOXREAD OPEN ERROR'
024900         DISPLAY WS-WB-FILE-STATUS
025000         GO TO EOJ99-ABEND
025100     END-IF.
025200     PERFORM 220-READ-NEXT-WALLBOX
025300         THRU 22099-READ-NEXT-WALLBOX-EXIT.
025400 11099-OPEN-FILES-EXIT.
025500     EXIT.
025600 EJECT
025700******************************************************************
025800*    120-SKIP-LEADING-PV -- DISCARD PV READINGS SAMPLED BEFORE    *
025900*    THE FIRST WALLBOX READING.  BY DESIGN THE MERGE BEGINS       *
026000*    ONLY ONCE A WALLBOX READING EXISTS TO HOLD.                  *
026100******************************************************************
026200 120-SKIP-LEADING-PV.
026300     IF WB-END-OF-FILE
026400         GO TO 12099-SKIP-LEADING-PV-EXIT
026500     END-IF.
026600     PERFORM 210-READ-NEXT-PV
026700         THRU 21099-READ-NEXT-PV-EXIT.
026800     PERFORM 121-SKIP-LEADING-PV-STEP
026900         THRU 12199-SKIP-LEADING-PV-STEP-EXIT
027000         UNTIL PV-END-OF-FILE
027100             OR BU-TIME-MILLIS NOT LESS THAN WB-TIME-MILLIS.
027200     IF NOT PV-END-OF-FILE
027300         MOVE WB-READING-REC TO HELD-WALLBOX-REC
027400     END-IF.
027500 12099-SKIP-LEADING-PV-EXIT.
027600     EXIT.
027700 EJECT
027800 121-SKIP-LEADING-PV-STEP.
027900     ADD 1 TO WS-PV-SKIPPED-CNTR.
028000     PERFORM 210-READ-NEXT-PV
028100         THRU 21099-READ-NEXT-PV-EXIT.
028200 12199-SKIP-LEADING-PV-STEP-EXIT.
028300     EXIT.
028400 EJECT
028500******************************************************************
028600*    200-PROCESS-MAINLINE -- ONE ITERATION PER PV READING, THE   *
028700*    HELD WALLBOX READING ADVANCED FIRST IF A NEWER ONE IS NOW   *
028800*    IN EFFECT, THE CAR RULE APPLIED SECOND.                     *
028900******************************************************************
029000 200-PROCESS-MAINLINE.
029100     PERFORM 230-ADVANCE-HELD-WALLBOX
029200         THRU 23099-ADVANCE-HELD-WALLBOX-EXIT.
029300     PERFORM 240-APPLY-CAR-UPDATE
029400         THRU 24099-APPLY-CAR-UPDATE-EXIT.
029500     ADD 1 TO WS-PAIRS-EVALUATED-CNTR.
029600     PERFORM 210-READ-NEXT-PV
029700         THRU 21099-READ-NEXT-PV-EXIT.
029800 20099-PROCESS-MAINLINE-EXIT.
029900     EXIT.
030000 EJECT
030100******************************************************************
030200*    210-READ-NEXT-PV / 215-217 -- SAME FREE-FORM PARSE IDIOM    *
030300*    AS 15-PARSE-READING-LINE IN BDAGGSAV; SEE THAT ELEMENT FOR  *
030400*    THE ORIGINAL NOTES ON THE UNSTRING / SIGN-DIGIT TECHNIQUE.  *
030500******************************************************************
030600 210-READ-NEXT-PV.
030700     READ PV-INPUT-FILE INTO PV-INPUT-REC
030800         AT END
030900             SET PV-END-OF-FILE TO TRUE
031000             GO TO 21099-READ-NEXT-PV-EXIT
031100     END-READ.
031200     IF NOT PV-FILE-OK AND NOT PV-FILE-EOF
031300         DISPLAY 'BDAGGCHG - READ ERROR ON PVREADNG'
031400         DISPLAY WS-PV-FILE-STATUS
031500         GO TO EOJ99-ABEND
031600     END-IF.
031700     IF PV-INPUT-REC EQUAL TO SPACES
031800         GO TO 210-READ-NEXT-PV
031900     END-IF.
032000     ADD 1 TO WS-PV-READ-CNTR.
032100     PERFORM 215-PARSE-PV-LINE
032200         THRU 21599-PARSE-PV-LINE-EXIT.
032300 21099-READ-NEXT-PV-EXIT.
032400     EXIT.
032500 EJECT
032600*    COLUMN 1 IS TRUNCATED FROM NANOS TO MILLIS BY INTEGER        *
032700*    DIVISION, NOT BY DROPPING DIGITS OF TEXT -- BU-TIME-NANOS   *
032800*    IS LOADED FROM WS-INT-ACCUM DIRECTLY, NEVER THROUGH THE     *
032900*    TWO-DECIMAL WS-DEC-RESULT, WHICH IS FAR TOO NARROW TO HOLD  *
033000*    AN EPOCH-NANOSECOND VALUE.  SAME FIELD-6/FIELD-5 RE-READ    *
033100*    DEFECT AS 15-PARSE-READING-LINE IN BDAGGSAV -- SEE THE      *
033200*    COMMENT ON BU-BATTERY-CHARGE IN BDUSEREC.                   *
033300 215-PARSE-PV-LINE.
033400     UNSTRING PV-INPUT-REC DELIMITED BY ALL SPACE
033500         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3 WS-TOK-4
033600              WS-TOK-5 WS-TOK-6
033700     END-UNSTRING.
033800     MOVE WS-TOK-1 TO WS-CONV-TOKEN.
033900     PERFORM 216-CONVERT-TOKEN-TO-NUMBER
034000         THRU 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
034100     COMPUTE BU-TIME-NANOS = WS-INT-ACCUM.
034200     COMPUTE BU-TIME-MILLIS = BU-TIME-NANOS / 1000000.
034300     MOVE WS-TOK-2 TO WS-CONV-TOKEN.
034400     PERFORM 216-CONVERT-TOKEN-TO-NUMBER
034500         THRU 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
034600     MOVE WS-DEC-RESULT TO BU-HOME-CONSUMP-W.
034700     MOVE WS-TOK-3 TO WS-CONV-TOKEN.
034800     PERFORM 216-CONVERT-TOKEN-TO-NUMBER
034900         THRU 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
035000     MOVE WS-DEC-RESULT TO BU-PV-PRODUCTION-W.
035100     MOVE WS-TOK-4 TO WS-CONV-TOKEN.
035200     PERFORM 216-CONVERT-TOKEN-TO-NUMBER
035300         THRU 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
035400     MOVE WS-DEC-RESULT TO BU-TOTAL-ACTIVE-PWR-W.
035500     COMPUTE BU-EXCESS-PV-POWER-W =
035600         BU-PV-PRODUCTION-W - BU-HOME-CONSUMP-W.
035700     MOVE WS-TOK-5 TO WS-CONV-TOKEN.
035800     PERFORM 216-CONVERT-TOKEN-TO-NUMBER
035900         THRU 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
036000     MOVE WS-INT-ACCUM-LOW TO BU-BATTERY-SOC.
036100     MOVE WS-TOK-5 TO WS-CONV-TOKEN.
036200     PERFORM 216-CONVERT-TOKEN-TO-NUMBER
036300         THRU 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
036400     MOVE WS-INT-ACCUM-LOW TO BU-BATTERY-CHARGE.
036500 21599-PARSE-PV-LINE-EXIT.
036600     EXIT.
036700 EJECT
036800*    216/217 -- SAME SCAN TECHNIQUE AS BDAGGSAV 16/17; NOT MADE  *
036900*    A CALLED SUBPROGRAM SINCE THIS SHOP INLINES SHORT PARSE     *
037000*    HELPERS INTO THE ELEMENT THAT USES THEM.                    *
037100 216-CONVERT-TOKEN-TO-NUMBER.
037200     MOVE ZERO TO WS-INT-ACCUM WS-FRAC-ACCUM WS-FRAC-DIGITS.
037300     MOVE SPACE TO WS-SIGN-FLAG.
037400     MOVE 1 TO WS-SCAN-PTR.
037500     IF WS-CONV-TOKEN(1:1) EQUAL TO '-'
037600         MOVE '-' TO WS-SIGN-FLAG
037700         MOVE 2 TO WS-SCAN-PTR
037800     END-IF.
037900     PERFORM 217-SCAN-TOKEN-CHAR
038000         THRU 21799-SCAN-TOKEN-CHAR-EXIT
038100         UNTIL WS-SCAN-PTR GREATER THAN 20
038200             OR WS-CONV-TOKEN(WS-SCAN-PTR:1) EQUAL TO SPACE.
038300     COMPUTE WS-DEC-RESULT =
038400         WS-INT-ACCUM + (WS-FRAC-ACCUM / 100).
038500     IF WS-SIGN-FLAG EQUAL TO '-'
038600         COMPUTE WS-DEC-RESULT = 0 - WS-DEC-RESULT
038700     END-IF.
038800 21699-CONVERT-TOKEN-TO-NUMBER-EXIT.
038900     EXIT.
039000 EJECT
039100 217-SCAN-TOKEN-CHAR.
039200     IF WS-CONV-TOKEN(WS-SCAN-PTR:1) EQUAL TO '.'
039300         MOVE 1 TO WS-FRAC-DIGITS
039400     ELSE
039500         MOVE WS-CONV-TOKEN(WS-SCAN-PTR:1) TO WS-DIGIT-NUM
039600         IF WS-FRAC-DIGITS EQUAL TO ZERO
039700             COMPUTE WS-INT-ACCUM =
039800                 WS-INT-ACCUM * 10 + WS-DIGIT-NUM
039900         ELSE
040000             IF WS-FRAC-DIGITS LESS THAN 3
040100                 COMPUTE WS-FRAC-ACCUM =
040200                     WS-FRAC-ACCUM * 10 + WS-DIGIT-NUM
040300                 ADD 1 TO WS-FRAC-DIGITS
040400             END-IF
040500         END-IF
040600     END-IF.
040700     ADD 1 TO WS-SCAN-PTR.
040800 21799-SCAN-TOKEN-CHAR-EXIT.
040900     EXIT.
041000 EJECT
041100******************************************************************
041200*    220-READ-NEXT-WALLBOX / 225-227 -- PARSE THE EBOXREAD CARD  *
041300*    AND DERIVE THE TWO PHASE-POWER TOTALS (SEE BDBOXREC).       *
041400******************************************************************
041500 220-READ-NEXT-WALLBOX.
041600     READ WB-INPUT-FILE INTO WB-INPUT-REC
041700         AT END
041800             SET WB-END-OF-FILE TO TRUE
041900             GO TO 22099-READ-NEXT-WALLBOX-EXIT
042000     END-READ.
042100     IF NOT WB-FILE-OK AND NOT WB-FILE-EOF
042200         DISPLAY 'BDAGGCHG - READ ERROR ON EBOXREAD'
042300         DISPLAY WS-WB-FILE-STATUS
042400         GO TO EOJ99-ABEND
042500     END-IF.
042600     IF WB-INPUT-REC EQUAL TO SPACES
042700         GO TO 220-READ-NEXT-WALLBOX
042800     END-IF.
042900     ADD 1 TO WS-WB-READ-CNTR.
043000     PERFORM 225-PARSE-BOX-LINE
043100         THRU 22599-PARSE-BOX-LINE-EXIT.
043200 22099-READ-NEXT-WALLBOX-EXIT.
043300     EXIT.
043400 EJECT
043500*    COLUMN 1 IS TRUNCATED FROM NANOS TO MILLIS BY INTEGER        *
043600*    DIVISION, NOT BY DROPPING DIGITS OF TEXT -- WB-TIME-NANOS   *
043700*    IS LOADED FROM WS-INT-ACCUM DIRECTLY, NEVER THROUGH THE     *
043800*    TWO-DECIMAL WS-DEC-RESULT, WHICH IS FAR TOO NARROW TO HOLD  *
043900*    AN EPOCH-NANOSECOND VALUE (SEE 215-PARSE-PV-LINE ABOVE).    *
044000 225-PARSE-BOX-LINE.
044100     UNSTRING WB-INPUT-REC DELIMITED BY ALL SPACE
044200         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3 WS-TOK-4 WS-TOK-5
044300              WS-TOK-6 WS-TOK-7 WS-TOK-8 WS-TOK-9
044400     END-UNSTRING.
044500     MOVE WS-TOK-1 TO WS-CONV-TOKEN.
044600     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
044700         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
044800     COMPUTE WB-TIME-NANOS = WS-INT-ACCUM.
044900     COMPUTE WB-TIME-MILLIS = WB-TIME-NANOS / 1000000.
045000     MOVE WS-TOK-2 TO WS-CONV-TOKEN.
045100     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
045200         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
045300     MOVE WS-DEC-RESULT TO WB-CURR-PHASE-1-A.
045400     MOVE WS-TOK-3 TO WS-CONV-TOKEN.
045500     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
045600         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
045700     MOVE WS-DEC-RESULT TO WB-CURR-PHASE-2-A.
045800     MOVE WS-TOK-4 TO WS-CONV-TOKEN.
045900     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
046000         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
046100     MOVE WS-DEC-RESULT TO WB-CURR-PHASE-3-A.
046200     MOVE WS-TOK-5 TO WS-CONV-TOKEN.
046300     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
046400         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
046500     MOVE WS-DEC-RESULT TO WB-MAX-CURR-PHASE-1-A.
046600     MOVE WS-TOK-6 TO WS-CONV-TOKEN.
046700     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
046800         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
046900     MOVE WS-DEC-RESULT TO WB-MAX-CURR-PHASE-2-A.
047000     MOVE WS-TOK-7 TO WS-CONV-TOKEN.
047100     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
047200         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
047300     MOVE WS-DEC-RESULT TO WB-MAX-CURR-PHASE-3-A.
047400     MOVE WS-TOK-8 TO WS-CONV-TOKEN.
047500     PERFORM 226-CONVERT-TOKEN-TO-NUMBER
047600         THRU 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
047700     MOVE WS-DEC-RESULT TO WB-SOCKET-1-CABLE-STATE.
047800     MOVE WS-TOK-9(1:2) TO WB-SOCKET-1-MODE-3-STATE.
047900     COMPUTE WB-CURRENT-TOTAL-PWR-W =
048000         (WB-CURR-PHASE-1-A + WB-CURR-PHASE-2-A
048100              + WB-CURR-PHASE-3-A)
048200             * WB-MAINS-VOLTAGE-V.
048300     COMPUTE WB-MAX-TOTAL-PWR-W =
048400         (WB-MAX-CURR-PHASE-1-A + WB-MAX-CURR-PHASE-2-A
048500              + WB-MAX-CURR-PHASE-3-A) * WB-MAINS-VOLTAGE-V.
048600 22599-PARSE-BOX-LINE-EXIT.
048700     EXIT.
048800 EJECT
048900 226-CONVERT-TOKEN-TO-NUMBER.
049000     MOVE ZERO TO WS-INT-ACCUM WS-FRAC-ACCUM WS-FRAC-DIGITS.
049100     MOVE SPACE TO WS-SIGN-FLAG.
049200     MOVE 1 TO WS-SCAN-PTR.
049300     IF WS-CONV-TOKEN(1:1) EQUAL TO '-'
049400         MOVE '-' TO WS-SIGN-FLAG
049500         MOVE 2 TO WS-SCAN-PTR
049600     END-IF.
049700     PERFORM 227-SCAN-TOKEN-CHAR
049800         THRU 22799-SCAN-TOKEN-CHAR-EXIT
049900         UNTIL WS-SCAN-PTR GREATER THAN 20
050000             OR WS-CONV-TOKEN(WS-SCAN-PTR:1) EQUAL TO SPACE.
050100     COMPUTE WS-DEC-RESULT =
050200         WS-INT-ACCUM + (WS-FRAC-ACCUM / 100).
050300     IF WS-SIGN-FLAG EQUAL TO '-'
050400         COMPUTE WS-DEC-RESULT = 0 - WS-DEC-RESULT
050500     END-IF.
050600 22699-CONVERT-TOKEN-TO-NUMBER-EXIT.
050700     EXIT.
050800 EJECT
050900 227-SCAN-TOKEN-CHAR.
051000     IF WS-CONV-TOKEN(WS-SCAN-PTR:1) EQUAL TO '.'
051100         MOVE 1 TO WS-FRAC-DIGITS
051200     ELSE
051300         MOVE WS-CONV-TOKEN(WS-SCAN-PTR:1) TO WS-DIGIT-NUM
051400         IF WS-FRAC-DIGITS EQUAL TO ZERO
051500             COMPUTE WS-INT-ACCUM =
051600                 WS-INT-ACCUM * 10 + WS-DIGIT-NUM
051700         ELSE
051800             IF WS-FRAC-DIGITS LESS THAN 3
051900                 COMPUTE WS-FRAC-ACCUM =
052000                     WS-FRAC-ACCUM * 10 + WS-DIGIT-NUM
052100                 ADD 1 TO WS-FRAC-DIGITS
052200             END-IF
052300         END-IF
052400     END-IF.
052500     ADD 1 TO WS-SCAN-PTR.
052600 22799-SCAN-TOKEN-CHAR-EXIT.
052700     EXIT.
052800 EJECT
052900******************************************************************
053000*    230-ADVANCE-HELD-WALLBOX -- HOLD-LAST-VALUE STEP.  KEEP     *
053100*    READING AHEAD ON THE WALLBOX SERIES WHILE THE NEXT WALLBOX  *
053200*    READING IS STILL AT-OR-BEFORE THE CURRENT PV TIMESTAMP.     *
053300******************************************************************
053400 230-ADVANCE-HELD-WALLBOX.
053500     PERFORM 231-ADVANCE-HELD-WALLBOX-STEP
053600         THRU 23199-ADVANCE-HELD-WALLBOX-STEP-EXIT
053700         UNTIL WB-END-OF-FILE
053800             OR WB-TIME-MILLIS GREATER THAN BU-TIME-MILLIS.
053900 23099-ADVANCE-HELD-WALLBOX-EXIT.
054000     EXIT.
054100 EJECT
054200 231-ADVANCE-HELD-WALLBOX-STEP.
054300     MOVE WB-READING-REC TO HELD-WALLBOX-REC.
054400     PERFORM 220-READ-NEXT-WALLBOX
054500         THRU 22099-READ-NEXT-WALLBOX-EXIT.
054600 23199-ADVANCE-HELD-WALLBOX-STEP-EXIT.
054700     EXIT.
054800 EJECT
054900******************************************************************
055000*    240-APPLY-CAR-UPDATE -- THE CAR'S OWN CHARGE-GAP RULE.      *
055100*    SKIPS THE VERY FIRST PAIRING (NO PRIOR GAP TO COMPARE),     *
055200*    THEN COMPUTES AND FLAGS THE GAP FOR EVERY PAIRING AFTER.    *
055300******************************************************************
055400 240-APPLY-CAR-UPDATE.
055500     IF WS-FIRST-PAIRING
055600         SET WS-NOT-FIRST-PAIRING TO TRUE
055700     ELSE
055800         PERFORM 241-COMPUTE-CHARGE-GAP
055900             THRU 24199-COMPUTE-CHARGE-GAP-EXIT
056000         PERFORM 242-CHECK-GAP-TOLERANCE
056100             THRU 24299-CHECK-GAP-TOLERANCE-EXIT
056200     END-IF.
056300 24099-APPLY-CAR-UPDATE-EXIT.
056400     EXIT.
056500 EJECT
056600*    241 -- CG-ATTAINABLE-MAX-PWR-W IS THE LESSER OF THE CAR'S   *
056700*    OWN MAXIMUM CHARGE POWER AND WHAT THE WALLBOX WILL ALLOW;   *
056800*    THE GAP IS WHAT IS LEFT UNUSED OF THAT CEILING.             *
056900 241-COMPUTE-CHARGE-GAP.
057000     IF HW-MAX-TOTAL-PWR-W LESS THAN CG-CAR-MAX-CHARGE-PWR-W
057100         MOVE HW-MAX-TOTAL-PWR-W TO CG-ATTAINABLE-MAX-PWR-W
057200     ELSE
057300         MOVE CG-CAR-MAX-CHARGE-PWR-W TO CG-ATTAINABLE-MAX-PWR-W
057400     END-IF.
057500     COMPUTE CG-CHARGE-POWER-GAP-W =
057600         CG-ATTAINABLE-MAX-PWR-W - HW-CURRENT-TOTAL-PWR-W.
057700 24199-COMPUTE-CHARGE-GAP-EXIT.
057800     EXIT.
057900 EJECT
058000*    242 -- FLAG ONLY.  THIS UNIT STOPS HERE; IT DOES NOT COUNT,  *
058100*    LOG, OR ACT ON A TAPERING CHARGE CYCLE BEYOND SETTING THIS  *
058200*    SWITCH.  DO NOT ADD SUCH LOGIC HERE ON YOUR OWN AUTHORITY -- *
058250*    GET A TICKET CUT FIRST.                                     *
058300*    TRACE-GAP-DETAIL ALSO SHOWS THE LOW-ORDER BYTES OF THE      *
058400*    WALLBOX-PERMITTED MAX POWER (HW-MAX-PWR-TRACE-BYTES) SO A   *
058500*    TRACE LISTING CAN BE EYEBALLED AGAINST THE RAW EBOXREAD     *
058600*    CARD WITHOUT PRINTING THE WHOLE PACKED FIELD.               *
058700 242-CHECK-GAP-TOLERANCE.
058800     IF CG-CHARGE-POWER-GAP-W GREATER THAN CG-GAP-TOLERANCE-W
058900         MOVE 'Y' TO CG-TAPER-SW
059000         ADD 1 TO WS-TAPER-FLAGGED-CNTR
059100     ELSE
059200         MOVE 'N' TO CG-TAPER-SW
059300     END-IF.
059400     IF TRACE-GAP-DETAIL-ON
059500         DISPLAY 'BDAGGCHG GAP=' CG-CHARGE-POWER-GAP-W
059600             ' TAPER=' CG-TAPER-SW
059700             ' MAXBYTES=' HW-MAX-PWR-TRACE-BYTES
059800     END-IF.
059900 24299-CHECK-GAP-TOLERANCE-EXIT.
060000     EXIT.
060100 EJECT
060200******************************************************************
060300*    EOJ9-CLOSE-FILES -- END OF JOB.  DISPLAYS THE RUN COUNTERS  *
060400*    AND CLOSES BOTH EXTRACTS.                                   *
060500******************************************************************
060600 EOJ9-CLOSE-FILES.
060700     PERFORM 320-DISPLAY-COUNTERS
060800         THRU 32099-DISPLAY-COUNTERS-EXIT.
060900     CLOSE PV-INPUT-FILE.
061000     CLOSE WB-INPUT-FILE.
061100     GO TO EOJ9999-EXIT.
061200 EJECT
061300 320-DISPLAY-COUNTERS.
061400     DISPLAY 'BDAGGCHG - PV READINGS READ    ' WS-PV-READ-CNTR.
061500     DISPLAY 'BDAGGCHG - PV READINGS SKIPPED ' WS-PV-SKIPPED-CNTR.
061600     DISPLAY 'BDAGGCHG - WALLBOX READINGS READ' WS-WB-READ-CNTR.
061700     DISPLAY 'BDAGGCHG - PAIRS EVALUATED '
061800         WS-PAIRS-EVALUATED-CNTR.
061900     DISPLAY 'BDAGGCHG - PAIRS FLAGGED TAPER '
062000         WS-TAPER-FLAGGED-CNTR.
062100 32099-DISPLAY-COUNTERS-EXIT.
062200     EXIT.
062300 EJECT
062400******************************************************************
062500*    EOJ99-ABEND -- UNRECOVERABLE I/O ERROR ON PVREADNG OR       *
062600*    EBOXREAD.                                                   *
062700******************************************************************
062800 EOJ99-ABEND.
062900     CLOSE PV-INPUT-FILE.
063000     CLOSE WB-INPUT-FILE.
063100     DISPLAY 'BDAGGCHG TERMINATING ABNORMALLY'.
063200     MOVE WS-RETURN-CODE-ABEND TO RETURN-CODE.
063300     GOBACK.
063400 EOJ9999-EXIT.
063500     EXIT.
063600
