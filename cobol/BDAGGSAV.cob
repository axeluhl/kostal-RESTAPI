000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.        BDAGGSAV.
000400 AUTHOR.             R T OSTERMANN.
000500 INSTALLATION.       CK DATA PROCESSING CTR.
000600 DATE-WRITTEN.       06/1989.
000700 DATE-COMPILED.
000800 SECURITY.           NONE.
000900
001000******************************************************************
001100*                                                               *
001200*A    ABSTRACT..                                                 *
001300*  AGGREGATES THE DISCHARGE SAVINGS REALIZED BY THE VIRTUAL      *
001400*  HOME-BATTERY MODEL OVER A RECORDED PV/CONSUMPTION/BATTERY     *
001500*  TIME SERIES. FOR EVERY INTERVAL BETWEEN TWO CONSECUTIVE       *
001600*  READINGS THE POWER AVAILABLE FOR CHARGING (PV PRODUCTION      *
001700*  LESS HOME OWN CONSUMPTION) IS DERIVED AND APPLIED TO A        *
001800*  VIRTUAL BATTERY MODEL (POWER CAPS, LOSS FACTORS, MINIMUM-     *
001900*  SOC DISCHARGE FLOOR); WHENEVER THE VIRTUAL BATTERY            *
002000*  DISCHARGES, THE GRID COST AVOIDED LESS THE FEED-IN            *
002100*  COMPENSATION FOREGONE IS ACCUMULATED AND PRINTED AT EOJ.      *
002200*                                                               *
002300*J    JCL..                                                      *
002400*                                                               *
002500* //BDAGGSAV EXEC PGM=BDAGGSAV                                   *
002600* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002700* //SYSOUT   DD SYSOUT=*                                         *
002800* //PVREADNG DD DISP=SHR,DSN=T54.KOSTAL.DUMPBATTERYUSE.DATA      *
002900* //SYSIPT   DD DUMMY                                            *
003000* //*                                                            *
003100*                                                               *
003200*P    ENTRY PARAMETERS..                                         *
003300*     NONE. MIN-SOC-PERCENT, MAX-CHARGE-POWER-W, CAPACITY-WH     *
003400*     AND THE LOSS-FACTOR/TARIFF CONSTANTS ARE COMPILE-TIME      *
003500*     VALUES IN COPY MEMBER BDPARMS -- SEE THAT MEMBER TO        *
003600*     RETUNE A RUN.                                              *
003700*                                                               *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003900*     I/O ERROR ON PVREADNG.                                    *
004000*                                                               *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004200*     NONE.                                                     *
004300*                                                               *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004500*     BDPARMS  ---- RUN-TIME CONSTANTS COPY MEMBER               *
004600*     BDTARTAB ---- TARIFF PERIOD TABLE COPY MEMBER              *
004700*     BDUSEREC ---- BATTERY-USE-READING RECORD LAYOUT            *
004800*                                                               *
004900*L    LOG OF CHANGES..                                           *
005000*----------------------------------------------------------------*
005100* DATE      BY   TICKET   DESCRIPTION                            *
005200*----------------------------------------------------------------*
005300* 89-06-14 RTO  0001     ORIGINAL CODING - FILEPASS FOR           RTO0001
005400*                        KOSTAL-DUMPBATTERYUSE EXTRACT.           RTO0001
005500* 89-09-02 RTO  0006     ADDED MIN-SOC DISCHARGE FLOOR CHECK.     RTO0006
005600* 90-01-19 RTO  0011     ADDED CHARGE/DISCHARGE LOSS FACTORS.     RTO0011
005700* 91-02-03 RTO  0019     ADDED 4-PERIOD TARIFF TABLE LOOKUP AND   RTO0019
005800*                        INGESTION COMPENSATION RATE.             RTO0019
005900* 92-07-11 KLJ  0028     CORRECTED CAPACITY CEILING CLAMP --      KLJ0028
006000*                        ENERGY WAS ALLOWED TO EXCEED NAMEPLATE   KLJ0028
006100*                        CAPACITY ON LONG SURPLUS RUNS.           KLJ0028
006200* 94-08-22 KLJ  0047     WIDENED BATTERY-SOC TO 3 DIGITS.         KLJ0047
006300*                        REVIEWED BATTERY-CHARGE FIELD-6 RE-      KLJ0047
006400*                        READ DEFECT -- LEFT AS-IS, NOTHING       KLJ0047
006500*                        DOWNSTREAM CONSULTS IT.                  KLJ0047
006600* 95-03-30 KLJ  0052     ADDED REDUCED-CHARGE TAPER CONSTANTS TO  KLJ0052
006700*                        BDPARMS FOR A FUTURE NEAR-FULL TAPER --  KLJ0052
006800*                        NOT WIRED IN. FLAT CAP REMAINS ACTIVE.   KLJ0052
006900* 98-11-09 KLJ  0071     Y2K REVIEW OF THIS ELEMENT AND OF THE    KLJ0071
007000*                        BDTARTAB TARIFF TABLE -- ALL DATE/TIME   KLJ0071
007100*                        VALUES HEREIN ARE EPOCH MILLISECONDS,    KLJ0071
007200*                        NOT 2-DIGIT YEARS.  NO CHANGE REQUIRED.  KLJ0071
007300* 99-04-02 DWH  0074     ADDED TRACE-SAVINGS UPSI SWITCH FOR      DWH0074
007400*                        PRODUCTION DIAGNOSIS OF THE SAVINGS      DWH0074
007500*                        ACCUMULATOR ON REQUEST FROM ACCTG.       DWH0074
007600* 01-05-17 DWH  0083     CONFIRMED TARIFF LOOKUP ALWAYS RESOLVES  DWH0083
007700*                        TO MAINGAU-OLD (FIRST-MATCH SCAN, NOT    DWH0083
007800*                        MOST-RECENT-MATCH).  REQUESTOR ASKED     DWH0083
007900*                        US NOT TO FIX THIS -- HISTORICAL         DWH0083
008000*                        COMPARISONS DEPEND ON THE OLD RATE.      DWH0083
008100* 03-10-28 DWH  0091     RECOMPILE UNDER NEWER COMPILER RELEASE.  DWH0091
008200*----------------------------------------------------------------*
008300******************************************************************
008400
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     SWITCH-1 IS TRACE-SAVINGS-SW
009000         ON STATUS IS TRACE-SAVINGS-ON
009100         OFF STATUS IS TRACE-SAVINGS-OFF
009200     CLASS NUMERIC-DIGIT-CLASS IS '0' THRU '9'.
009300
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT BU-INPUT-FILE ASSIGN TO PVREADNG
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-BU-FILE-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  BU-INPUT-FILE
010300     RECORDING MODE IS V.
010400 01  BU-INPUT-REC                     PIC X(200).
010500 EJECT
010600 WORKING-STORAGE SECTION.
010650******************************************************************
010660*    RETURN-CODE VALUES -- STANDALONE, NOT PART OF ANY RECORD,    *
010670*    SO CARRIED AS 77-LEVEL ITEMS RATHER THAN A 01 GROUP.  SEE    *
010680*    EOJ9-CLOSE-FILES AND EOJ99-ABEND BELOW.                     *
010690******************************************************************
010691 77  WS-RETURN-CODE-NORMAL        PIC S9(4) COMP    VALUE +0.
010692 77  WS-RETURN-CODE-ABEND         PIC S9(4) COMP    VALUE +16.
010700 01  FILLER PIC X(32)
010800     VALUE 'BDAGGSAV WORKING STORAGE BEGINS '.
010900******************************************************************
011000*    RUN PARAMETERS, TARIFF TABLE AND RECORD LAYOUT COPY MEMBERS *
011100******************************************************************
011200 COPY BDPARMS.
011300 EJECT
011400 COPY BDTARTAB.
011500 EJECT
011600 COPY BDUSEREC.
011700 EJECT
011800******************************************************************
011900*                   FILE STATUS AND SWITCHES                    *
012000******************************************************************
012100 01  WS-SWITCHES.
012200     05  WS-BU-FILE-STATUS            PIC X(02).
012300         88  BU-FILE-OK                   VALUE '00'.
012400         88  BU-FILE-EOF                  VALUE '10'.
012500     05  END-OF-FILE-INDICATOR        PIC X(01).
012600         88  END-OF-FILE                  VALUE 'Y'.
012700         88  CONTINUE-PROCESSING          VALUE 'N'.
012800     05  WS-FIRST-LINE-SW             PIC X(01).
012900         88  WS-FIRST-LINE                VALUE 'Y'.
013000         88  WS-NOT-FIRST-LINE            VALUE 'N'.
013100     05  WS-DISCHARGE-SW              PIC X(01).
013200         88  WS-IS-DISCHARGE              VALUE 'Y'.
013300         88  WS-IS-NOT-DISCHARGE          VALUE 'N'.
013350     05  WS-FLOOR-SKIP-SW             PIC X(01).
013360         88  WS-SKIP-DISCHARGE-STEP       VALUE 'Y'.
013370         88  WS-APPLY-DISCHARGE-STEP      VALUE 'N'.
013400     05  FILLER                       PIC X(05).
013500 EJECT
013600******************************************************************
013700*                      WORK COUNTERS                            *
013800******************************************************************
013900 01  WS-WORK-COUNTERS.
014000     05  WS-READINGS-READ-CNTR        PIC 9(9) COMP-3.
014100     05  WS-READINGS-SKIPPED-CNTR     PIC 9(9) COMP-3.
014200     05  WS-STEPS-APPLIED-CNTR        PIC 9(9) COMP-3.
014300     05  FILLER                       PIC X(08).
014400 EJECT
014500******************************************************************
014600*                VIRTUAL BATTERY / SAVINGS STATE                *
014700******************************************************************
014800 01  BA-BATTERY-STATE.
014900     05  BA-ENERGY-CONTAINED-WH       PIC S9(7)V9(2).
015000     05  BA-SAVINGS-CENTS             PIC S9(9)V9(2).
015100     05  BA-CURRENT-SOC-PCT           PIC 9(3).
015200     05  FILLER                       PIC X(08).
015300 EJECT
015400******************************************************************
015500*              INTERVAL / STEP WORK AREA                        *
015600******************************************************************
015700 01  BA-INTERVAL-STATE.
015800     05  BA-LAST-TIMESTAMP-MS         PIC S9(19) COMP-3.
015900     05  BA-LAST-POWER-AVAIL-W        PIC S9(6)V9(2).
016000     05  BA-DURATION-SECONDS          PIC S9(9) COMP-3.
016100     05  BA-EFFECTIVE-POWER-W         PIC S9(6)V9(2).
016200     05  BA-ENERGY-DELTA-WH           PIC S9(7)V9(2).
016300     05  BA-ENERGY-DISCHARGED-WH      PIC S9(7)V9(2).
016400     05  BA-LOSS-FACTOR               PIC 9(1)V9(3).
016500     05  BA-TARIFF-CENTS              PIC S9(9)V9(2).
016600     05  BA-COMPENSATION-CENTS        PIC S9(9)V9(2).
016700     05  FILLER                       PIC X(08).
016800 EJECT
016900******************************************************************
017000*    EUR DISPLAY WORK AREA -- ONE OF ONLY TWO POINTS IN THIS     *
017100*    SYSTEM WHERE COMPUTE ... ROUNDED IS USED (SEE ABSTRACT,     *
017200*    AND SEE 48-COMPUTE-CURRENT-SOC-PCT FOR THE OTHER).          *
017300******************************************************************
017400 01  WS-DISPLAY-WORK.
017500     05  WS-SAVINGS-EUR               PIC S9(7)V9(2).
017600     05  WS-SAVINGS-EUR-ED            PIC ---,---,--9.99.
017700     05  FILLER                       PIC X(08).
017800 EJECT
017900******************************************************************
018000*          FREE-FORM NUMERIC TOKEN PARSE WORK AREA               *
018100*          USED BY 15-PARSE-READING-LINE AND ITS SUB-           *
018200*          PARAGRAPHS 16/17 BELOW.                               *
018300******************************************************************
018400 01  WS-PARSE-WORK.
018500     05  WS-TOK-1                     PIC X(20).
018600     05  WS-TOK-2                     PIC X(20).
018700     05  WS-TOK-3                     PIC X(20).
018800     05  WS-TOK-4                     PIC X(20).
018900     05  WS-TOK-5                     PIC X(20).
019000     05  WS-TOK-6                     PIC X(20).
019100     05  WS-CONV-TOKEN                PIC X(20).
019200     05  WS-SCAN-PTR                  PIC S9(4) COMP.
019300     05  WS-DIGIT-NUM                 PIC 9(1).
019400     05  WS-SIGN-FLAG                 PIC X(01).
019500     05  WS-INT-ACCUM                 PIC S9(19) COMP-3.
019600     05  WS-FRAC-ACCUM                PIC S9(3) COMP-3.
019700     05  WS-FRAC-DIGITS               PIC S9(2) COMP.
019800     05  WS-DEC-RESULT                PIC S9(7)V9(2).
019900     05  FILLER                       PIC X(08).
020000 EJECT
020100******************************************************************
020200*    LOW-ORDER VIEW OF THE INT ACCUMULATOR -- USED WHEN A        *
020300*    TOKEN IS KNOWN TO FIT IN 9 DIGITS (WATTS/AMPS COLUMNS)      *
020400*    SO 16-CONVERT-TOKEN-TO-NUMBER NEED NOT CARRY THE UPPER      *
020500*    10 DIGITS WHEN BUILDING BA-EFFECTIVE-POWER-W, ETC.          *
020600******************************************************************
020700 01  FILLER REDEFINES WS-INT-ACCUM.
020800     05  FILLER                       PIC X(05).
020900     05  WS-INT-ACCUM-LOW             PIC S9(09) COMP-3.
021000 EJECT
021100 01  FILLER PIC X(32)
021200     VALUE 'BDAGGSAV WORKING STORAGE ENDS  '.
021300 EJECT
021400 LINKAGE SECTION.
021500 EJECT
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*                        MAINLINE LOGIC                         *
021900******************************************************************
022000 0-CONTROL-PROCESS.
022100     PERFORM 1-INITIALIZATION
022200         THRU 199-INITIALIZATION-EXIT.
022300     SET CONTINUE-PROCESSING TO TRUE.
022400     PERFORM 2-MAIN-PROCESS
022500         THRU 299-MAIN-PROCESS-EXIT
022600         UNTIL END-OF-FILE.
022700     PERFORM EOJ9-CLOSE-FILES
022800         THRU EOJ9999-EXIT.
022850     MOVE WS-RETURN-CODE-NORMAL TO RETURN-CODE.
022900     GOBACK.
023000 EJECT
023100******************************************************************
023200*    INITIALIZATION -- OPENS PVREADNG, ZEROES THE VIRTUAL        *
023300*    BATTERY AND SAVINGS ACCUMULATOR (STEPS 1-2 OF THE           *
023400*    FILEPASS MAINLINE).                                        *
023500******************************************************************
023600 1-INITIALIZATION.
023700     INITIALIZE WS-WORK-COUNTERS.
023800     INITIALIZE BA-BATTERY-STATE.
023900     INITIALIZE BA-INTERVAL-STATE.
024000     MOVE ZERO TO BA-ENERGY-CONTAINED-WH.
024100     MOVE ZERO TO BA-SAVINGS-CENTS.
024200     SET WS-FIRST-LINE TO TRUE.
024300     OPEN INPUT BU-INPUT-FILE.
024400     IF NOT BU-FILE-OK
024500         DISPLAY 'OPEN FAILED ON PVREADNG - STATUS '
024600                 WS-BU-FILE-STATUS
024700         GO TO EOJ99-ABEND
024800     END-IF.
024900     IF TRACE-SAVINGS-ON
025000         DISPLAY 'BDAGGSAV -- SAVINGS TRACE IS ON'
025100     END-IF.
025200 199-INITIALIZATION-EXIT.
025300     EXIT.
025400 EJECT
025500******************************************************************
025600*    MAIN PROCESS -- STEP 3, THE SEQUENTIAL READ LOOP OF THE     *
025700*    FILEPASS MAINLINE.                                         *
025800******************************************************************
025900 2-MAIN-PROCESS.
026000     PERFORM 21-READ-NEXT-READING
026100         THRU 2199-READ-NEXT-READING-EXIT.
026200     IF NOT END-OF-FILE
026300         PERFORM 22-PROCESS-READING
026400             THRU 2299-PROCESS-READING-EXIT
026500     END-IF.
026600 299-MAIN-PROCESS-EXIT.
026700     EXIT.
026800 EJECT
026900******************************************************************
027000*    READ NEXT READING.  BLANK CARDS ON THE EXTRACT ARE          *
027100*    SKIPPED IN 211-SKIP-BLANK-LINES SO 22-PROCESS-READING       *
027200*    NEVER SEES ONE.                                             *
027300******************************************************************
027400 21-READ-NEXT-READING.
027500     READ BU-INPUT-FILE
027600         AT END
027700             SET END-OF-FILE TO TRUE
027800             GO TO 2199-READ-NEXT-READING-EXIT
027900     END-READ.
028000     IF NOT BU-FILE-OK AND NOT BU-FILE-EOF
028100         DISPLAY 'READ ERROR ON PVREADNG - STATUS '
028200                 WS-BU-FILE-STATUS
028300         GO TO EOJ99-ABEND
028400     END-IF.
028500     ADD 1 TO WS-READINGS-READ-CNTR.
028600     PERFORM 211-SKIP-BLANK-LINES
028700         THRU 21199-SKIP-BLANK-LINES-EXIT.
028800     IF NOT END-OF-FILE
028900         PERFORM 15-PARSE-READING-LINE
029000             THRU 1599-PARSE-READING-LINE-EXIT
029100     END-IF.
029200 2199-READ-NEXT-READING-EXIT.
029300     EXIT.
029400 EJECT
029500******************************************************************
029600*    SKIP BLANK LINES -- RE-READS UNTIL A NON-BLANK CARD OR      *
029700*    EOF IS FOUND.                                               *
029800******************************************************************
029900 211-SKIP-BLANK-LINES.
030000     IF BU-INPUT-REC NOT = SPACES
030100         GO TO 21199-SKIP-BLANK-LINES-EXIT
030200     END-IF.
030300     ADD 1 TO WS-READINGS-SKIPPED-CNTR.
030400     READ BU-INPUT-FILE
030500         AT END
030600             SET END-OF-FILE TO TRUE
030700             GO TO 21199-SKIP-BLANK-LINES-EXIT
030800     END-READ.
030900     IF NOT BU-FILE-OK AND NOT BU-FILE-EOF
031000         DISPLAY 'READ ERROR ON PVREADNG - STATUS '
031100                 WS-BU-FILE-STATUS
031200         GO TO EOJ99-ABEND
031300     END-IF.
031400     ADD 1 TO WS-READINGS-READ-CNTR.
031500     GO TO 211-SKIP-BLANK-LINES.
031600 21199-SKIP-BLANK-LINES-EXIT.
031700     EXIT.
031800 EJECT
031900******************************************************************
032000*    PARSE READING LINE -- SPLITS THE SIX WHITESPACE-DELIMITED  *
032100*    COLUMNS OF BU-INPUT-REC INTO BU-READING-REC (BDUSEREC),     *
032200*    INCLUDING THE FIELD-6/FIELD-5 RE-READ DEFECT CARRIED IN     *
032300*    BU-BATTERY-CHARGE -- SEE THE COMMENT ON THAT FIELD IN       *
032400*    BDUSEREC.  COLUMN 1 IS TRUNCATED FROM NANOS TO MILLIS BY    *
032500*    INTEGER DIVISION, NOT BY DROPPING DIGITS OF TEXT.           *
032600******************************************************************
032700 15-PARSE-READING-LINE.
032800     MOVE SPACES TO WS-TOK-1 WS-TOK-2 WS-TOK-3
032900                    WS-TOK-4 WS-TOK-5 WS-TOK-6.
033000     UNSTRING BU-INPUT-REC DELIMITED BY ALL SPACE
033100         INTO WS-TOK-1 WS-TOK-2 WS-TOK-3
033200              WS-TOK-4 WS-TOK-5 WS-TOK-6.
033300     MOVE WS-TOK-1 TO WS-CONV-TOKEN.
033400     PERFORM 16-CONVERT-TOKEN-TO-NUMBER
033500         THRU 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
033600     COMPUTE BU-TIME-NANOS = WS-INT-ACCUM.
033700     COMPUTE BU-TIME-MILLIS = BU-TIME-NANOS / 1000000.
033800     MOVE WS-TOK-2 TO WS-CONV-TOKEN.
033900     PERFORM 16-CONVERT-TOKEN-TO-NUMBER
034000         THRU 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
034100     MOVE WS-DEC-RESULT TO BU-HOME-CONSUMP-W.
034200     MOVE WS-TOK-3 TO WS-CONV-TOKEN.
034300     PERFORM 16-CONVERT-TOKEN-TO-NUMBER
034400         THRU 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
034500     MOVE WS-DEC-RESULT TO BU-PV-PRODUCTION-W.
034600     MOVE WS-TOK-4 TO WS-CONV-TOKEN.
034700     PERFORM 16-CONVERT-TOKEN-TO-NUMBER
034800         THRU 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
034900     MOVE WS-DEC-RESULT TO BU-TOTAL-ACTIVE-PWR-W.
035000     COMPUTE BU-EXCESS-PV-POWER-W =
035100         BU-PV-PRODUCTION-W - BU-HOME-CONSUMP-W.
035200     MOVE WS-TOK-5 TO WS-CONV-TOKEN.
035300     PERFORM 16-CONVERT-TOKEN-TO-NUMBER
035400         THRU 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
035500     MOVE WS-INT-ACCUM-LOW TO BU-BATTERY-SOC.
035600*    FIELD 6 ON THE CARD IS NEVER LOOKED AT -- WS-TOK-5 (FIELD
035700*    5, BATTERY-SOC) IS RE-CONVERTED HERE INTO BU-BATTERY-CHARGE
035800*    INSTEAD OF WS-TOK-6.  SEE TICKET 0047 IN THE LOG ABOVE.
035900     MOVE WS-TOK-5 TO WS-CONV-TOKEN.
036000     PERFORM 16-CONVERT-TOKEN-TO-NUMBER
036100         THRU 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
036200     MOVE WS-INT-ACCUM-LOW TO BU-BATTERY-CHARGE.
036300 1599-PARSE-READING-LINE-EXIT.
036400     EXIT.
036500 EJECT
036600******************************************************************
036700*    CONVERT TOKEN TO NUMBER -- BUILDS WS-INT-ACCUM / WS-DEC-   *
036800*    RESULT FROM THE DIGITS OF WS-CONV-TOKEN. NO INTRINSIC       *
036900*    FUNCTION AND NO NUMVAL IS USED -- EVERY DIGIT IS WALKED     *
037000*    BY 17-SCAN-TOKEN-CHAR BELOW.                                *
037100******************************************************************
037200 16-CONVERT-TOKEN-TO-NUMBER.
037300     MOVE ZERO TO WS-INT-ACCUM.
037400     MOVE ZERO TO WS-FRAC-ACCUM.
037500     MOVE ZERO TO WS-FRAC-DIGITS.
037600     MOVE SPACE TO WS-SIGN-FLAG.
037700     MOVE 1 TO WS-SCAN-PTR.
037800     IF WS-CONV-TOKEN(1:1) = '-'
037900         MOVE '-' TO WS-SIGN-FLAG
038000         MOVE 2 TO WS-SCAN-PTR
038100     END-IF.
038200     PERFORM 17-SCAN-TOKEN-CHAR
038300         THRU 1799-SCAN-TOKEN-CHAR-EXIT
038400         UNTIL WS-SCAN-PTR > 20.
038500     COMPUTE WS-DEC-RESULT =
038600         WS-INT-ACCUM + (WS-FRAC-ACCUM / 100).
038700     IF WS-SIGN-FLAG = '-'
038800         COMPUTE WS-DEC-RESULT = 0 - WS-DEC-RESULT
038900         COMPUTE WS-INT-ACCUM = 0 - WS-INT-ACCUM
039000     END-IF.
039100 1699-CONVERT-TOKEN-TO-NUMBER-EXIT.
039200     EXIT.
039300 EJECT
039400******************************************************************
039500*    SCAN TOKEN CHAR -- ONE CHARACTER OF THE TOKEN PER CALL.    *
039600*    DIGITS BEFORE THE DECIMAL POINT ACCUMULATE INTO             *
039700*    WS-INT-ACCUM; A '.' SWITCHES TO COUNTING FRACTION DIGITS    *
039800*    INTO WS-FRAC-ACCUM (KEPT TO 2 PLACES); TRAILING SPACE      *
039900*    STOPS THE SCAN.  THE SINGLE-CHARACTER MOVE OF AN            *
040000*    ALPHANUMERIC DIGIT INTO A NUMERIC PICTURE IS THE ONE SAFE  *
040100*    CASE OF THAT CONVERSION -- A MULTI-CHARACTER MOVE IS NOT   *
040200*    ATTEMPTED ANYWHERE IN THIS PARAGRAPH.                      *
040300******************************************************************
040400 17-SCAN-TOKEN-CHAR.
040500     IF WS-CONV-TOKEN(WS-SCAN-PTR:1) = SPACE
040600         MOVE 21 TO WS-SCAN-PTR
040700         GO TO 1799-SCAN-TOKEN-CHAR-EXIT
040800     END-IF.
040900     IF WS-CONV-TOKEN(WS-SCAN-PTR:1) = '.'
041000         MOVE 1 TO WS-FRAC-DIGITS
041100         ADD 1 TO WS-SCAN-PTR
041200         GO TO 1799-SCAN-TOKEN-CHAR-EXIT
041300     END-IF.
041400     IF WS-CONV-TOKEN(WS-SCAN-PTR:1) IS NOT NUMERIC-DIGIT-CLASS
041500         ADD 1 TO WS-SCAN-PTR
041600         GO TO 1799-SCAN-TOKEN-CHAR-EXIT
041700     END-IF.
041800     MOVE WS-CONV-TOKEN(WS-SCAN-PTR:1) TO WS-DIGIT-NUM.
041900     IF WS-FRAC-DIGITS = ZERO
042000         COMPUTE WS-INT-ACCUM = WS-INT-ACCUM * 10 + WS-DIGIT-NUM
042100     ELSE
042200         IF WS-FRAC-DIGITS < 3
042300             COMPUTE WS-FRAC-ACCUM =
042400                 WS-FRAC-ACCUM * 10 + WS-DIGIT-NUM
042500             ADD 1 TO WS-FRAC-DIGITS
042600         END-IF
042700     END-IF.
042800     ADD 1 TO WS-SCAN-PTR.
042900 1799-SCAN-TOKEN-CHAR-EXIT.
043000     EXIT.
043100 EJECT
043200******************************************************************
043300*    PROCESS READING -- STEPS 4-5 (FIRST LINE SEEDS THE MODEL)  *
043400*    AND STEP 6 (SUBSEQUENT LINES CLOSE OUT THE PRIOR            *
043500*    INTERVAL) OF THE FILEPASS MAINLINE.                         *
043600******************************************************************
043700 22-PROCESS-READING.
043800     IF WS-FIRST-LINE
043900         PERFORM 221-SEED-FIRST-READING
044000             THRU 22199-SEED-FIRST-READING-EXIT
044100         SET WS-NOT-FIRST-LINE TO TRUE
044200     ELSE
044300         PERFORM 222-APPLY-INTERVAL-STEP
044400             THRU 22299-APPLY-INTERVAL-STEP-EXIT
044500         PERFORM 223-CARRY-FORWARD-READING
044600             THRU 22399-CARRY-FORWARD-READING-EXIT
044700     END-IF.
044800 2299-PROCESS-READING-EXIT.
044900     EXIT.
045000 EJECT
045100******************************************************************
045200*    SEED FIRST READING -- FIXES ENERGY-CONTAINED-WH FROM THE   *
045300*    READING'S OWN BATTERY-SOC; NO STEP IS APPLIED YET (THERE   *
045400*    IS NO PRIOR INTERVAL TO CLOSE OUT).                        *
045500******************************************************************
045600 221-SEED-FIRST-READING.
045700     COMPUTE BA-ENERGY-CONTAINED-WH =
045800         BU-BATTERY-SOC * BD-CAPACITY-WH / 100.
045900     MOVE BU-TIME-MILLIS      TO BA-LAST-TIMESTAMP-MS.
046000     COMPUTE BA-LAST-POWER-AVAIL-W =
046100         BU-PV-PRODUCTION-W - BU-HOME-CONSUMP-W.
046200 22199-SEED-FIRST-READING-EXIT.
046300     EXIT.
046400 EJECT
046500******************************************************************
046600*    APPLY INTERVAL STEP -- ONE CHARGE/DISCHARGE STEP OF THE    *
046700*    VIRTUAL BATTERY, USING THE POWER LEVEL HELD FROM THE       *
046800*    PRIOR READING OVER THE ELAPSED SECONDS TO THIS ONE.        *
046900*    PERFORMS THE BATTERY BUSINESS-RULE FAMILY (40-48) BELOW.   *
047000******************************************************************
047100 222-APPLY-INTERVAL-STEP.
047200     COMPUTE BA-DURATION-SECONDS =
047300         (BU-TIME-MILLIS - BA-LAST-TIMESTAMP-MS) / 1000.
047400     PERFORM 48-COMPUTE-CURRENT-SOC-PCT
047500         THRU 4899-COMPUTE-CURRENT-SOC-PCT-EXIT.
047600     SET WS-IS-NOT-DISCHARGE TO TRUE.
047700     IF BA-LAST-POWER-AVAIL-W < 0
047800         SET WS-IS-DISCHARGE TO TRUE
047900     END-IF.
048000     PERFORM 40-CHECK-MIN-SOC-FLOOR
048100         THRU 4099-CHECK-MIN-SOC-FLOOR-EXIT.
048200     IF WS-SKIP-DISCHARGE-STEP
048400         ADD 1 TO WS-STEPS-APPLIED-CNTR
048500         GO TO 22299-APPLY-INTERVAL-STEP-EXIT
048600     END-IF.
048700     PERFORM 41-CAP-EFFECTIVE-POWER
048800         THRU 4199-CAP-EFFECTIVE-POWER-EXIT.
048900     PERFORM 42-APPLY-LOSS-FACTOR
049000         THRU 4299-APPLY-LOSS-FACTOR-EXIT.
049100     PERFORM 43-UPDATE-ENERGY-CONTENT
049200         THRU 4399-UPDATE-ENERGY-CONTENT-EXIT.
049300     PERFORM 44-CLAMP-CAPACITY-CEILING
049400         THRU 4499-CLAMP-CAPACITY-CEILING-EXIT.
049500     IF BA-EFFECTIVE-POWER-W < 0
049600         PERFORM 45-ACCRUE-DISCHARGE-SAVINGS
049700             THRU 4599-ACCRUE-DISCHARGE-SAVINGS-EXIT
049800     END-IF.
049900     ADD 1 TO WS-STEPS-APPLIED-CNTR.
050000 22299-APPLY-INTERVAL-STEP-EXIT.
050100     EXIT.
050200 EJECT
050300******************************************************************
050400*    CARRY FORWARD READING -- REMEMBER THIS READING'S TIME AND  *
050500*    POWER-AVAILABLE-FOR-CHARGING FOR THE NEXT INTERVAL.        *
050600******************************************************************
050700 223-CARRY-FORWARD-READING.
050800     MOVE BU-TIME-MILLIS      TO BA-LAST-TIMESTAMP-MS.
050900     COMPUTE BA-LAST-POWER-AVAIL-W =
051000         BU-PV-PRODUCTION-W - BU-HOME-CONSUMP-W.
051100 22399-CARRY-FORWARD-READING-EXIT.
051200     EXIT.
051300 EJECT
051400******************************************************************
051500*    RULE 1 -- MINIMUM-SOC DISCHARGE FLOOR.  CURRENT SOC IS      *
051600*    RECOMPUTED BY 48 EACH TIME IT IS NEEDED; IT IS NOT STORED   *
051700*    SEPARATELY FROM BA-ENERGY-CONTAINED-WH.  SETS             *
051750*    WS-FLOOR-SKIP-SW FOR 222-APPLY-INTERVAL-STEP TO BRANCH ON   *
051760*    -- THE VIRTUAL BATTERY MAY NOT DISCHARGE BELOW THE FLOOR.   *
051800******************************************************************
051900 40-CHECK-MIN-SOC-FLOOR.
051950     SET WS-APPLY-DISCHARGE-STEP TO TRUE.
051960     IF WS-IS-DISCHARGE
051970         AND BA-CURRENT-SOC-PCT NOT > BD-MIN-SOC-PERCENT
051980         SET WS-SKIP-DISCHARGE-STEP TO TRUE
051990     END-IF.
052100 4099-CHECK-MIN-SOC-FLOOR-EXIT.
052200     EXIT.
052300 EJECT
052400******************************************************************
052500*    RULE 2 -- POWER CAPPING.  CAPS THE MAGNITUDE OF THE         *
052600*    INTERVAL POWER LEVEL AT BD-MAX-CHARGE-PWR-W, SIGN           *
052700*    PRESERVED.  THE REDUCED-CHARGE TAPER IN BDPARMS IS NOT      *
052800*    APPLIED HERE -- SEE 95-03-30 KLJ 0052 IN THE LOG ABOVE.     *
052900******************************************************************
053000 41-CAP-EFFECTIVE-POWER.
053100     MOVE BA-LAST-POWER-AVAIL-W TO BA-EFFECTIVE-POWER-W.
053200     IF BA-EFFECTIVE-POWER-W > BD-MAX-CHARGE-PWR-W
053300         MOVE BD-MAX-CHARGE-PWR-W TO BA-EFFECTIVE-POWER-W
053400     END-IF.
053500     IF BA-EFFECTIVE-POWER-W < (0 - BD-MAX-CHARGE-PWR-W)
053600         COMPUTE BA-EFFECTIVE-POWER-W = 0 - BD-MAX-CHARGE-PWR-W
053700     END-IF.
053800 4199-CAP-EFFECTIVE-POWER-EXIT.
053900     EXIT.
054000 EJECT
054100******************************************************************
054200*    RULE 3 -- LOSS FACTOR.  CHARGING LOSES ENERGY TO THE        *
054300*    BATTERY; DISCHARGING MUST DRAW MORE STORED ENERGY THAN      *
054400*    IS ACTUALLY DELIVERED.                                      *
054500******************************************************************
054600 42-APPLY-LOSS-FACTOR.
054700     IF BA-EFFECTIVE-POWER-W >= 0
054800         MOVE BD-CHARGE-LOSS-FACTOR TO BA-LOSS-FACTOR
054900     ELSE
055000         MOVE BD-DISCHARGE-LOSS-FACTOR TO BA-LOSS-FACTOR
055100     END-IF.
055200 4299-APPLY-LOSS-FACTOR-EXIT.
055300     EXIT.
055400 EJECT
055500******************************************************************
055600*    RULE 4 -- ENERGY UPDATE.                                    *
055700******************************************************************
055800 43-UPDATE-ENERGY-CONTENT.
055900     COMPUTE BA-ENERGY-DELTA-WH =
056000         BA-EFFECTIVE-POWER-W * BA-LOSS-FACTOR
056100             / BD-SECONDS-PER-HOUR * BA-DURATION-SECONDS.
056200     COMPUTE BA-ENERGY-CONTAINED-WH =
056300         BA-ENERGY-CONTAINED-WH + BA-ENERGY-DELTA-WH.
056400 4399-UPDATE-ENERGY-CONTENT-EXIT.
056500     EXIT.
056600 EJECT
056700******************************************************************
056800*    RULE 5 -- CAPACITY CEILING.  NO FLOOR CLAMP EXISTS HERE --  *
056900*    ONLY THE GATE IN RULE 1 KEEPS THE BATTERY OFF THE FLOOR,    *
057000*    AND ONLY AT THE POINT A DISCHARGE STEP IS CONSIDERED.       *
057100******************************************************************
057200 44-CLAMP-CAPACITY-CEILING.
057300     IF BA-ENERGY-CONTAINED-WH > BD-CAPACITY-WH
057400         MOVE BD-CAPACITY-WH TO BA-ENERGY-CONTAINED-WH
057500     END-IF.
057600 4499-CLAMP-CAPACITY-CEILING-EXIT.
057700     EXIT.
057800 EJECT
057900******************************************************************
058000*    RULE 6 -- SAVINGS ACCRUAL (DISCHARGE ONLY).  GRID COST      *
058100*    AVOIDED LESS FEED-IN COMPENSATION FOREGONE.                 *
058200******************************************************************
058300 45-ACCRUE-DISCHARGE-SAVINGS.
058400     COMPUTE BA-ENERGY-DISCHARGED-WH =
058500         BA-EFFECTIVE-POWER-W * BD-DISCHARGE-LOSS-FACTOR
058600             / BD-SECONDS-PER-HOUR * BA-DURATION-SECONDS.
058700     IF BA-ENERGY-DISCHARGED-WH < 0
058800         COMPUTE BA-ENERGY-DISCHARGED-WH =
058900             0 - BA-ENERGY-DISCHARGED-WH
059000     END-IF.
059100     PERFORM 46-LOOKUP-TARIFF-RATE
059200         THRU 4699-LOOKUP-TARIFF-RATE-EXIT.
059300     PERFORM 47-COMPUTE-COMPENSATION
059400         THRU 4799-COMPUTE-COMPENSATION-EXIT.
059500     COMPUTE BA-SAVINGS-CENTS =
059600         BA-SAVINGS-CENTS + BA-TARIFF-CENTS
059700             - BA-COMPENSATION-CENTS.
059800     IF TRACE-SAVINGS-ON
059900         DISPLAY 'DISCHARGE WH=' BA-ENERGY-DISCHARGED-WH
060000                 ' TARIFF-CT=' BA-TARIFF-CENTS
060100                 ' COMP-CT=' BA-COMPENSATION-CENTS
060200     END-IF.
060300 4599-ACCRUE-DISCHARGE-SAVINGS-EXIT.
060400     EXIT.
060500 EJECT
060600******************************************************************
060700*    RULE 6 (CONTINUED) -- TARIFF LOOKUP.  SCANS BDTARTAB FROM   *
060800*    THE TOP AND STOPS AT THE FIRST ENTRY WHOSE START-AT IS NOT  *
060900*    AFTER THIS READING'S TIME -- NOT THE MOST RECENT SUCH      *
061000*    ENTRY.  BECAUSE MAINGAU-OLD STARTS AT EPOCH ZERO THIS IS    *
061100*    ALWAYS THE FIRST MATCH.  SEE BDTARTAB AND TICKET 0083.      *
061200******************************************************************
061300 46-LOOKUP-TARIFF-RATE.
061400     SET TF-TARIFF-IDX TO 1.
061500     SEARCH TF-TARIFF-ENTRY
061600         AT END
061700             MOVE TF-CENTS-PER-KWH(4) TO BA-TARIFF-CENTS
061800         WHEN TF-STARTS-AT-MILLIS(TF-TARIFF-IDX)
061900                  NOT > BU-TIME-MILLIS
062000             MOVE TF-CENTS-PER-KWH(TF-TARIFF-IDX)
062100                 TO BA-TARIFF-CENTS
062200     END-SEARCH.
062300     COMPUTE BA-TARIFF-CENTS =
062400         BA-ENERGY-DISCHARGED-WH / 1000 * BA-TARIFF-CENTS.
062500 4699-LOOKUP-TARIFF-RATE-EXIT.
062600     EXIT.
062700 EJECT
062800******************************************************************
062900*    RULE 6 (CONTINUED) -- COMPENSATION.  THE FEED-IN RATE       *
063000*    FOREGONE BY DISCHARGING TO THE HOUSE RATHER THAN SELLING    *
063100*    TO THE GRID.  ONE FLAT RATE, NO TIME TABLE.                 *
063200******************************************************************
063300 47-COMPUTE-COMPENSATION.
063400     COMPUTE BA-COMPENSATION-CENTS =
063500         BA-ENERGY-DISCHARGED-WH / 1000 * IC-COMPENSATION-RATE.
063600 4799-COMPUTE-COMPENSATION-EXIT.
063700     EXIT.
063800 EJECT
063900******************************************************************
064000*    CURRENT-SOC-PERCENT -- THE SECOND AND LAST POINT IN THIS    *
064100*    SYSTEM WHERE COMPUTE ... ROUNDED IS USED (SEE ABSTRACT).    *
064200******************************************************************
064300 48-COMPUTE-CURRENT-SOC-PCT.
064400     COMPUTE BA-CURRENT-SOC-PCT ROUNDED =
064500         BA-ENERGY-CONTAINED-WH * 100 / BD-CAPACITY-WH.
064600 4899-COMPUTE-CURRENT-SOC-PCT-EXIT.
064700     EXIT.
064800 EJECT
064900******************************************************************
065000*    END OF JOB -- STEP 7 OF THE FLOW.  PRINTS THE FINAL        *
065100*    DISCHARGE SAVINGS FIGURE AND CLOSES THE INPUT FILE.         *
065200******************************************************************
065300 EOJ9-CLOSE-FILES.
065400     PERFORM 31-DISPLAY-RESULT
065500         THRU 3199-DISPLAY-RESULT-EXIT.
065600     CLOSE BU-INPUT-FILE.
065700     IF TRACE-SAVINGS-ON
065800         DISPLAY 'READINGS READ    ' WS-READINGS-READ-CNTR
065900         DISPLAY 'READINGS SKIPPED ' WS-READINGS-SKIPPED-CNTR
066000         DISPLAY 'STEPS APPLIED    ' WS-STEPS-APPLIED-CNTR
066100     END-IF.
066200     GO TO EOJ9999-EXIT.
066300 EJECT
066400******************************************************************
066500*    DISPLAY RESULT -- CONVERTS THE ACCUMULATED SAVINGS CENTS   *
066600*    TO EUR (ROUNDED) AND WRITES THE ONE-LINE RESULT.           *
066700******************************************************************
066800 31-DISPLAY-RESULT.
066900     COMPUTE WS-SAVINGS-EUR ROUNDED = BA-SAVINGS-CENTS / 100.
067000     MOVE WS-SAVINGS-EUR TO WS-SAVINGS-EUR-ED.
067100     DISPLAY 'Aggregated discharge savings in EUR: '
067200              WS-SAVINGS-EUR-ED.
067300 3199-DISPLAY-RESULT-EXIT.
067400     EXIT.
067500 EJECT
067600******************************************************************
067700*    ABEND -- UNRECOVERABLE I/O ERROR ON PVREADNG.              *
067800******************************************************************
067900 EOJ99-ABEND.
068000     CLOSE BU-INPUT-FILE.
068100     DISPLAY 'BDAGGSAV TERMINATING ABNORMALLY'.
068200     MOVE WS-RETURN-CODE-ABEND TO RETURN-CODE.
068300     GOBACK.
068400 EOJ9999-EXIT.
068500     EXIT.
