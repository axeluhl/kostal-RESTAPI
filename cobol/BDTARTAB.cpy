000100******************************************************************
000200*    BDTARTAB -- GRID TARIFF PERIOD TABLE AND FEED-IN RATE        *
000300*                                                                *
000400*    THE TABLE IS LOADED BELOW IN ITS FIXED DECLARED ORDER --    *
000500*    MAINGAU-OLD, MAINGAU-WAR, MAINGAU-NEW, GRUENWELT -- AND      *
000600*    46-LOOKUP-TARIFF-RATE IN BDAGGSAV SCANS IT FROM THE TOP,     *
000700*    STOPPING AT THE FIRST ENTRY WHOSE START-AT IS NOT AFTER THE  *
000800*    READING BEING PRICED.  BECAUSE MAINGAU-OLD STARTS AT EPOCH   *
000900*    ZERO THIS IS ALWAYS THE FIRST MATCH -- A LONGSTANDING        *
001000*    LOOKUP DEFECT (TICKET 0047 ALSO TOUCHED THIS; SEE BDUSEREC)  *
001100*    THAT IS PRESERVED HERE RATHER THAN SILENTLY CORRECTED.  A    *
001200*    CORRECT "MOST RECENT RATE IN EFFECT" LOOKUP WOULD HAVE TO    *
001300*    SCAN BACKWARD OR KEEP THE LAST MATCH, NOT THE FIRST.         *
001400*                                                                *
001500*    91-02-03  RTO  0019  ORIGINAL FOUR-ENTRY TABLE               *
001600*    98-11-09  KLJ  0071  Y2K REVIEW -- START-AT IS EPOCH MILLIS, *
001700*                         NOT A 2-DIGIT YEAR; NO CHANGE REQUIRED  *
002300******************************************************************
002400 01  TF-TARIFF-TABLE-DATA.
002500     05  FILLER PIC X(35) VALUE
002600         '000000000000000000003100MAINGAU-OLD'.
002700     05  FILLER PIC X(35) VALUE
002800         '000000167252040300007140MAINGAU-WAR'.
002900     05  FILLER PIC X(35) VALUE
003000         '000000167767200300005409MAINGAU-NEW'.
003100     05  FILLER PIC X(35) VALUE
003200         '000000170123760300003677GRUENWELT  '.
003300 01  TF-TARIFF-TABLE REDEFINES TF-TARIFF-TABLE-DATA.
003400     05  TF-TARIFF-ENTRY OCCURS 4 TIMES
003500                         INDEXED BY TF-TARIFF-IDX.
003600         10  TF-STARTS-AT-MILLIS    PIC 9(19).
003700         10  TF-CENTS-PER-KWH       PIC 9(3)V9(2).
003800         10  TF-TARIFF-NAME         PIC X(11).
003900******************************************************************
004000*    FEED-IN / INGESTION COMPENSATION RATE, 2020 VINTAGE.        *
004100*    NO TIME-BASED TABLE EXISTS FOR THIS RATE -- ONE CONSTANT.    *
004200******************************************************************
004300 01  IC-COMPENSATION-RATE           PIC 9(3)V9(2) VALUE 9.60.
