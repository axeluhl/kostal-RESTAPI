000100******************************************************************
000200*    BDUSEREC -- PV / HOME-CONSUMPTION / BATTERY USE READING     *
000300*    ONE PARSED LINE OF THE KOSTAL-DUMPBATTERYUSE EXTRACT.        *
000400*    SIX WHITESPACE-DELIMITED COLUMNS ON THE INBOUND CARD;        *
000500*    PARSED INTO THIS AREA BY 15-PARSE-READING-LINE (BDAGGSAV)    *
000600*    AND BY 215-PARSE-PV-LINE (BDAGGCHG) -- SEE THOSE PARAGRAPHS  *
000700*    FOR THE UNSTRING / SIGN-DIGIT LOGIC THAT FILLS THIS AREA.    *
000800*                                                                *
000900*    89-06-14  RTO  0001  ORIGINAL LAYOUT FOR FILEPASS BDAGGSAV   *
001000*    91-02-03  RTO  0019  ADDED EXCESS-PV-POWER WORK FIELD        *
001100*    94-08-22  KLJ  0047  WIDENED BATTERY-SOC TO 3 DIGITS         *
001200******************************************************************
001300 01  BU-READING-REC.
001400*    COLUMN 1 -- EPOCH TIME, NANOSECONDS ON THE CARD, TRUNCATED   *
001500*    TO MILLISECONDS FOR ALL DOWNSTREAM USE (SEE BU-TIME-MILLIS). *
001600     05  BU-TIME-NANOS              PIC S9(19) COMP-3.
001700     05  BU-TIME-MILLIS             PIC S9(19) COMP-3.
001800*    LOW-ORDER PORTION OF BU-TIME-MILLIS, PULLED OUT FOR THE      *
001900*    DURATION-SECONDS SUBTRACT IN 222-APPLY-INTERVAL-STEP WHEN    *
002000*    FULL 19-DIGIT COMP-3 SUBTRACTION IS NOT NEEDED.              *
002100     05  FILLER REDEFINES BU-TIME-MILLIS.
002200         10  FILLER                 PIC X(07).
002300         10  BU-TIME-MILLIS-LOW     PIC S9(05) COMP-3.
002400*    COLUMN 2 -- HOME OWN CONSUMPTION, WATTS (INCL WALLBOX/HEAT   *
002500*    PUMP DRAW).                                                  *
002600     05  BU-HOME-CONSUMP-W          PIC S9(6)V9(2).
002700*    COLUMN 3 -- PV PRODUCTION, WATTS.                            *
002800     05  BU-PV-PRODUCTION-W         PIC S9(6)V9(2).
002900*    COLUMN 4 -- GRID CONNECTION POINT METER, WATTS. SIGN SHOWS   *
003000*    IMPORT/EXPORT; NOT CONSULTED BY ANY BUSINESS RULE TODAY.     *
003100     05  BU-TOTAL-ACTIVE-PWR-W      PIC S9(6)V9(2).
003200*    DERIVED -- PV PRODUCTION LESS HOME OWN CONSUMPTION. THIS IS  *
003300*    THE POWER LEVEL OFFERED TO THE VIRTUAL BATTERY MODEL.        *
003400     05  BU-EXCESS-PV-POWER-W       PIC S9(6)V9(2).
003500*    COLUMN 5 -- BATTERY ACTUAL STATE OF CHARGE, 0-100 PERCENT.   *
003600     05  BU-BATTERY-SOC             PIC 9(03).
003700*    COLUMN 6 AS CARRIED ON THE CARD IS NEVER ACTUALLY READ --    *
003800*    THE PARSE LOGIC RE-READS COLUMN 5 INTO THIS FIELD INSTEAD,   *
003900*    A LONGSTANDING DEFECT BEING PRESERVED FAITHFULLY RATHER      *
004000*    THAN QUIETLY FIXED (TICKET 0047 DISCUSSED FIXING IT AND      *
004100*    DECIDED AGAINST -- DOWNSTREAM NOTHING CONSULTS THIS FIELD).  *
004200     05  BU-BATTERY-CHARGE          PIC 9(03).
004300     05  FILLER                     PIC X(08).
