000100******************************************************************
000200*    BDPARMS -- RUN-TIME CONSTANTS FOR THE BATTERY/CAR FILEPASS   *
000300*    SYSTEM.  EARLIER RUNS OF THIS ELEMENT TOOK THESE AS COMMAND  *
000400*    LINE OVERRIDES; THIS SHOP RUNS BATCH WITH FIXED PARAMETERS   *
000500*    INSTEAD OF A PARM STRING -- CHANGE THE VALUE CLAUSES BELOW   *
000600*    AND RECOMPILE TO RETUNE A RUN.                              *
000700*                                                                *
000800*    89-06-14  RTO  0001  ORIGINAL CONSTANTS FOR BDAGGSAV         *
000900*    91-05-30  RTO  0022  ADDED CAR-CHARGE CONSTANTS FOR BDAGGCHG *
001000******************************************************************
001100 01  BD-RUN-PARAMETERS.
001200*    MINIMUM STATE OF CHARGE PERCENT -- BELOW THIS FLOOR THE      *
001300*    VIRTUAL BATTERY MAY NOT DISCHARGE FURTHER.                   *
001400     05  BD-MIN-SOC-PERCENT           PIC 9(3)        VALUE 5.
001500*    FLAT POWER CAP APPLIED TO EVERY CHARGE/DISCHARGE STEP.       *
001600     05  BD-MAX-CHARGE-PWR-W          PIC S9(6)       VALUE +5600.
001700*    REDUCED-CHARGE TAPER CONSTANTS -- CARRIED FOR DOCUMENTATION  *
001800*    PARITY ONLY.  THE CHARGE STEP BELOW AS SHIPPED NEVER         *
001900*    APPLIES THIS TAPER; ONLY THE FLAT CAP ABOVE IS ACTIVE.       *
001950*    DO NOT WIRE THIS IN WITHOUT CONFIRMING THE UPSTREAM DEFECT   *
002000*    HAS BEEN RESOLVED.                                          *
002100     05  BD-REDUCED-CHARGE-PWR-W      PIC S9(6)       VALUE +3400.
002200     05  BD-SOC-PCT-REDUCE-STARTS     PIC 9(3)V9(1)   VALUE 99.5.
002300*    NOMINAL USABLE CAPACITY OF THE VIRTUAL BATTERY, WATT-HOURS.  *
002400     05  BD-CAPACITY-WH               PIC 9(6)        VALUE 10240.
002500*    LOSS FACTORS -- SEE 42-APPLY-LOSS-FACTOR.                    *
002600     05  BD-CHARGE-LOSS-FACTOR        PIC 9(1)V9(3)   VALUE 0.985.
002700     05  BD-DISCHARGE-LOSS-FACTOR     PIC 9(1)V9(3)   VALUE 1.015.
002800*    SECONDS PER HOUR, USED TO CONVERT WATTS X SECONDS TO WATT-   *
002900*    HOURS IN 43-UPDATE-ENERGY-CONTENT.                           *
003000     05  BD-SECONDS-PER-HOUR          PIC 9(4)        VALUE 3600.
003100*    NOMINAL MAINS VOLTAGE USED TO TURN WALLBOX AMPS INTO WATTS.  *
003200     05  WB-MAINS-VOLTAGE-V           PIC 9(3)        VALUE 230.
003300*    CAR / WALLBOX CONSTANTS FOR BDAGGCHG -- SEE 241-COMPUTE-     *
003400*    CHARGE-GAP.  NO PARAMETER-PASSING MECHANISM EXISTS FOR THIS  *
003500*    RUN, SO CG-CAR-MAX-CHARGE-PWR-W NEVER VARIES FROM THE        *
003600*    DOCUMENTED DEFAULT BELOW -- IT IS CARRIED HERE AS A FIXED    *
003700*    CONSTANT, NOT AS A TUNABLE ENTRY POINT.                      *
003800     05  CG-CAR-MAX-CHARGE-PWR-W      PIC S9(6)       VALUE +3510.
003900     05  CG-CAR-NET-CAPACITY-WH       PIC 9(6)        VALUE 10300.
004000*    MEASUREMENT-ACCURACY TOLERANCE FOR THE CHARGE-POWER GAP.     *
004100     05  CG-GAP-TOLERANCE-W           PIC S9(6)       VALUE +100.
004200*    BASELINE-NOISE THRESHOLD, PER PHASE.  CARRIED FOR PARITY     *
004300*    ONLY -- NOT READ BY ANY COMPUTATION IN THIS UNIT TODAY.      *
004400     05  CG-MIN-CHARGE-PWR-PHASE-W    PIC S9(6)       VALUE +900.
004500*    SINGLE FEED-IN COMPENSATION RATE LIVES IN BDTARTAB, NOT HERE,*
004600*    SINCE IT SHARES THE TARIFF TABLE'S CENTS/KWH SHAPE.          *
